000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BILRATE1.
000300 AUTHOR.         J T HALVERSON.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION.
000500 DATE-WRITTEN.   03/14/85.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800****************************************************************
000900*  BILRATE1  --  NIGHTLY BILL RATING / DISCOUNT CALCULATION    *
001000*                                                               *
001100*  READS THE CUSTOMER MASTER INTO A WORKING-STORAGE TABLE,     *
001200*  THEN READS THE BILL-HEADER FILE ONE BILL AT A TIME (EACH    *
001300*  BILL CARRYING ITS OWN LINE ITEMS IN AN OCCURS DEPENDING ON  *
001400*  TABLE), CLASSIFIES THE CUSTOMER'S DISCOUNT TIER, RATES THE  *
001500*  BILL, WRITES THE RATED BILL TO THE OUTPUT FILE, AND PRINTS  *
001600*  THE BILL REGISTER WITH RUN CONTROL TOTALS.                  *
001700****************************************************************
001800*                     C H A N G E   L O G                      *
001900****************************************************************
002000*  DATE     BY   REQUEST      DESCRIPTION                      *
002100*  -------- ---  -----------  -------------------------------- *
002200*  03/14/85 JTH  CR-1085      ORIGINAL PROGRAM.  REPLACES THE  *  JTH1085
002300*                             MANUAL DISCOUNT WORKSHEET USED   *
002400*                             BY THE FRONT COUNTER.            *
002500*  09/02/85 JTH  CR-1142      ADDED AFFILIATE DISCOUNT TIER.   *  JTH1142
002600*  02/19/87 RMD  CR-1390      ADDED HOME GOODS AND OTHER TO    *  RMD1390
002700*                             THE PERCENT-DISCOUNT-ELIGIBLE    *
002800*                             CATEGORY TABLE.                  *
002900*  11/06/89 RMD  CR-1588      BILL-BASED DISCOUNT NOW APPLIES  *  RMD1588
003000*                             AFTER THE PERCENTAGE DISCOUNT,   *
003100*                             NOT BEFORE.  PER AUDIT FINDING   *
003200*                             89-114.                          *
003300*  06/23/92 CAP  PR-2004      REJECTED BILLS NO LONGER WRITE   *  CAP2004
003400*                             A ZERO-FILLED OUTPUT RECORD --   *
003500*                             THEY ARE COUNTED AND DROPPED.    *
003600*  01/11/94 CAP  CR-2217      LONG-TERM CUSTOMER TENURE RULE   *  CAP2217
003700*                             NOW CALENDAR/ANNIVERSARY AWARE   *
003800*                             INSTEAD OF A FLAT 730-DAY TEST.  *
003900*  08/30/96 WGP  CR-2465      RAISED MAX ITEMS PER BILL FROM   *  WGP2465
004000*                             15 TO 30 (SEE BH-ITEM-COUNT).    *
004100*  10/14/98 WGP  Y2K-0231     YEAR 2000 REMEDIATION.  RUN DATE *  WGPY2K1
004200*                             AND CUSTOMER REGISTRATION DATE   *
004300*                             NOW CARRY A FULL 4-DIGIT CCYY.   *
004400*                             WINDOWING ADDED AT 9300-GET-DATE *
004500*                             FOR THE 2-DIGIT ACCEPT FROM DATE.*
004600*  03/02/99 WGP  Y2K-0231     Y2K TEST DECK SIGNED OFF BY QA.  *  WGPY2K1
004700*  07/19/01 DLK  CR-2711      EMPLOYEE DISCOUNT RAISED FROM    *  DLK2711
004800*                             20 PCT TO 30 PCT PER HR POLICY   *
004900*                             MEMO 01-06.                      *
005000*  05/04/05 DLK  PR-3098      REGISTER TOTALS PAGE NOW PRINTS  *  DLK3098
005100*                             EVEN WHEN THE INPUT FILE IS      *
005200*                             COMPLETELY EMPTY.                *
005300*  02/27/09 SLN  CR-3340      ADDED BILLS-REJECTED COUNT TO    *  SLN3340
005400*                             THE END-OF-RUN CONTROL TOTALS.   *
005410*  04/16/13 GRH  PR-3502      STANDARDS AUDIT.  WORKING-STORAGE*  GRH3502
005420*                             NAMES BROUGHT IN LINE WITH SHOP  *
005430*                             CONVENTION (SUB- PREFIX ON       *
005440*                             SUBSCRIPTS, PLAIN SWITCH NAMES). *
005450*                             TOTAL/DISCOUNT/NET COLUMNS ON    *
005460*                             THE REGISTER WIDENED ONE BYTE TO *
005470*                             MATCH THE PRINTED HEADINGS.      *
005500****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS VALID-ID-CLASS IS "A" THRU "Z" "0" THRU "9" "-"
006100     UPSI-0 ON RETAIN-DUMPS-SWITCH.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400      
006500     SELECT CUSTOMER-MASTER
006600         ASSIGN TO 'CUSTMAST'
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800      
006900     SELECT BILL-HEADER-FILE
007000         ASSIGN TO 'BILLHDR'
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200      
007300     SELECT BILL-OUTPUT-FILE
007400         ASSIGN TO 'BILLOUT'
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600      
007700     SELECT PRTOUT
007800         ASSIGN TO 'BILREG'
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000      
008100 DATA DIVISION.
008200 FILE SECTION.
008300      
008400 FD  CUSTOMER-MASTER
008500     LABEL RECORD IS STANDARD
008600     DATA RECORD IS CM-RECORD
008700     RECORD CONTAINS 28 CHARACTERS.
008800
008900 01  CM-RECORD.
009000     05  CM-CUSTOMER-ID          PIC X(10).
009100     05  CM-EXPLICIT-TYPE        PIC X(10).
009200     05  CM-REGISTRATION-DATE.
009300         10  CM-REG-CCYY         PIC 9(04).
009400         10  CM-REG-MM           PIC 9(02).
009500         10  CM-REG-DD           PIC 9(02).
009600     05  CM-REG-DATE-NUM REDEFINES CM-REGISTRATION-DATE
009700                                 PIC 9(08).
009900
010000 FD  BILL-HEADER-FILE
010100     LABEL RECORD IS STANDARD
010200     DATA RECORD IS BH-RECORD
010300     RECORD CONTAINS 117 TO 2031 CHARACTERS.
010400      
010500 01  BH-RECORD.
010600     05  BH-BILL-ID              PIC X(36).
010700     05  BH-CUSTOMER-ID          PIC X(10).
010800     05  BH-ITEM-COUNT           PIC 9(03).
010900     05  FILLER                  PIC X(02)   VALUE SPACES.
011000     05  BH-ITEM  OCCURS 1 TO 30 TIMES
011100                  DEPENDING ON BH-ITEM-COUNT.
011200         10  BH-ITEM-NAME            PIC X(40).
011300         10  BH-ITEM-CATEGORY-CODE   PIC X(12).
011400         10  BH-ITEM-UNIT-PRICE      PIC S9(7)V99.
011500         10  BH-ITEM-QUANTITY        PIC S9(5).
011600      
011700 FD  BILL-OUTPUT-FILE
011800     LABEL RECORD IS STANDARD
011900     DATA RECORD IS BO-RECORD
012000     RECORD CONTAINS 107 CHARACTERS.
012100      
012200 01  BO-RECORD.
012300     05  BO-BILL-ID              PIC X(36).
012400     05  BO-CUSTOMER-ID          PIC X(10).
012500     05  BO-CALCULATED-DATE      PIC 9(08).
012600     05  BO-TOTAL-AMOUNT         PIC S9(7)V99.
012700     05  BO-PCT-DISCOUNT-RATE    PIC 9(03).
012800     05  BO-PCT-DISCOUNT-AMT     PIC S9(7)V99.
012900     05  BO-BILL-DISCOUNT-AMT    PIC S9(7)V99.
013000     05  BO-TOTAL-DISCOUNT-AMT   PIC S9(7)V99.
013100     05  BO-NET-PAYABLE-AMT      PIC S9(7)V99.
013200     05  FILLER                  PIC X(05)   VALUE SPACES.
013300      
013400 FD  PRTOUT
013500     LABEL RECORD IS OMITTED
013600     RECORD CONTAINS 133 CHARACTERS
013700     DATA RECORD IS PRTLINE.
013800      
013900 01  PRTLINE.
014000     05  PR-CARRIAGE-CONTROL     PIC X(01).
014100     05  PR-PRINT-LINE           PIC X(132).
014200      
014300 WORKING-STORAGE SECTION.
014310
014320*  RUN CONTROL COUNTERS -- STAND-ALONE, NOT PART OF ANY GROUP.  *
014330 77  C-BILLS-PROCESSED       PIC 9(07)   COMP    VALUE 0.
014340 77  C-BILLS-REJECTED        PIC 9(07)   COMP    VALUE 0.
014400
014500 01  WORK-AREA.
014600     05  C-PCTR                  PIC 9(04)   COMP    VALUE 0.
014700     05  C-LINE-CTR              PIC 9(04)   COMP    VALUE 99.
014800     05  C-LINES-PER-PAGE        PIC 9(04)   COMP    VALUE 55.
014900     05  MORE-RECS               PIC X(03)           VALUE 'YES'.
015000     05  ERR-SW                  PIC X(03)           VALUE 'NO '.
015100         88  RECORD-IS-INVALID                       VALUE 'YES'.
015400     05  SUB-BI                  PIC S9(04)  COMP    VALUE 0.
015500     05  SUB-CT                  PIC S9(04)  COMP    VALUE 0.
015600     05  SUB-CAT                 PIC S9(04)  COMP    VALUE 0.
015700     05  SUB-DISC                PIC S9(04)  COMP    VALUE 0.
015750     05  FILLER                  PIC X(04)   VALUE SPACES.
015800      
015900 01  CURRENT-DATE-AND-TIME.
016000     05  RUN-DATE-6.
016100         10  RUN-YY           PIC 9(02).
016200         10  RUN-MM           PIC 9(02).
016300         10  RUN-DD           PIC 9(02).
016350     05  FILLER                  PIC X(02)   VALUE SPACES.
016400      
016500 01  RUN-DATE-8.
016600     05  RUN-CCYY             PIC 9(04).
016700     05  RUN-MM8              PIC 9(02).
016800     05  RUN-DD8              PIC 9(02).
016900      
017000 01  RUN-DATE-8-NUM REDEFINES RUN-DATE-8
017100                                 PIC 9(08).
017200      
017300*  WORK FIELDS USED WHILE RATING ONE BILL  *
017400 01  BILL-WORK-AREA.
017500     05  CUSTOMER-FOUND-SW        PIC X(01)   VALUE 'N'.
017600         88  CUSTOMER-WAS-FOUND              VALUE 'Y'.
017700     05  EFFECTIVE-TYPE-CODE   PIC X(01)   VALUE 'R'.
017800     05  TENURE-YEARS          PIC S9(04)  COMP  VALUE 0.
017900     05  DISCOUNT-PCT-RATE     PIC 9(03)         VALUE 0.
018000     05  TOTAL-AMOUNT          PIC S9(7)V99      VALUE 0.
018100     05  PCT-ELIGIBLE-AMOUNT   PIC S9(7)V99      VALUE 0.
018200     05  LINE-TOTAL            PIC S9(7)V99      VALUE 0.
018300     05  DISCOUNT-FACTOR       PIC 9(01)V9(04)   VALUE 0.
018400     05  PCT-DISCOUNT-AMT      PIC S9(7)V99      VALUE 0.
018500     05  AMT-AFTER-PCT-DISC    PIC S9(7)V99      VALUE 0.
018600     05  HUNDREDS-COUNT        PIC S9(05)  COMP  VALUE 0.
018700     05  BILL-DISCOUNT-AMT     PIC S9(7)V99      VALUE 0.
018800     05  TOTAL-DISCOUNT-AMT    PIC S9(7)V99      VALUE 0.
018900     05  NET-PAYABLE-AMT       PIC S9(7)V99      VALUE 0.
018950     05  FILLER                  PIC X(04)   VALUE SPACES.
019000      
019100*  RUN CONTROL-TOTAL ACCUMULATORS  *
019200 01  RUN-TOTALS.
019300     05  RT-TOTAL-AMOUNT         PIC S9(9)V99      VALUE 0.
019400     05  RT-TOTAL-DISCOUNT-AMT   PIC S9(9)V99      VALUE 0.
019500     05  RT-NET-PAYABLE-AMT      PIC S9(9)V99      VALUE 0.
019550     05  FILLER                  PIC X(04)   VALUE SPACES.
019600      
019700*  CUSTOMER MASTER LOADED INTO A SEARCHABLE TABLE  *
019800 01  CUST-TABLE-CONTROL.
019900     05  CT-CUSTOMER-COUNT       PIC S9(04)  COMP  VALUE 0.
020000     05  CT-MAX-CUSTOMERS        PIC S9(04)  COMP  VALUE 500.
020050     05  FILLER                  PIC X(04)   VALUE SPACES.
020100      
020200 01  CUST-TABLE.
020300     05  CT-ENTRY  OCCURS 500 TIMES.
020400         10  CT-CUSTOMER-ID          PIC X(10).
020500         10  CT-EXPLICIT-TYPE        PIC X(10).
020600         10  CT-REG-DATE.
020700             15  CT-REG-CCYY         PIC 9(04).
020800             15  CT-REG-MM           PIC 9(02).
020900             15  CT-REG-DD           PIC 9(02).
021000         10  CT-REG-DATE-NUM REDEFINES CT-REG-DATE
021100                                 PIC 9(08).
021150         10  FILLER                  PIC X(02).
021200
021300*  DISCOUNT PERCENTAGE BY EFFECTIVE CUSTOMER TYPE  *
021400*  E=EMPLOYEE  A=AFFILIATE  L=LONG-TERM  R=REGULAR  *
021500 01  DISCOUNT-RATE-INFO.
021600     05  FILLER                  PIC X(04)   VALUE 'E030'.
021700     05  FILLER                  PIC X(04)   VALUE 'A010'.
021800     05  FILLER                  PIC X(04)   VALUE 'L005'.
021900     05  FILLER                  PIC X(04)   VALUE 'R000'.
022000      
022100 01  DISCOUNT-RATE-TABLE REDEFINES DISCOUNT-RATE-INFO.
022200     05  DISC-RATE-ENTRY  OCCURS 4 TIMES.
022300         10  DISC-TYPE-CODE      PIC X(01).
022400         10  DISC-PCT-RATE       PIC 9(03).
022500      
022600*  PERCENTAGE-DISCOUNT ELIGIBILITY BY ITEM CATEGORY  *
022700 01  CATEGORY-INFO.
022800     05  FILLER              PIC X(13)   VALUE 'GROCERY     N'.
022900     05  FILLER              PIC X(13)   VALUE 'ELECTRONICS Y'.
023000     05  FILLER              PIC X(13)   VALUE 'CLOTHING    Y'.
023100     05  FILLER              PIC X(13)   VALUE 'HOME_GOODS  Y'.
023200     05  FILLER              PIC X(13)   VALUE 'OTHER       Y'.
023300      
023400 01  CATEGORY-TABLE REDEFINES CATEGORY-INFO.
023500     05  CAT-ENTRY  OCCURS 5 TIMES.
023600         10  CAT-CODE            PIC X(12).
023700         10  CAT-ELIGIBLE-FLAG   PIC X(01).
023800             88  CAT-IS-ELIGIBLE             VALUE 'Y'.
023900      
024000 01  COMPANY-TITLE-LINE.
024100     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
024200     05  O-MM                    PIC 99.
024300     05  FILLER                  PIC X       VALUE '/'.
024400     05  O-DD                    PIC 99.
024500     05  FILLER                  PIC X       VALUE '/'.
024600     05  O-CCYY                  PIC 9(04).
024700     05  FILLER                  PIC X(24)   VALUE SPACES.
024800     05  FILLER                  PIC X(21)   VALUE
024900                                     'BILL RATING REGISTER'.
025000     05  FILLER                  PIC X(45)   VALUE SPACES.
025100     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
025200     05  O-PCTR                  PIC ZZZ9.
025300     05  FILLER                  PIC X(16)   VALUE SPACES.
025400      
025500 01  DIVISION-LINE.
025600     05  FILLER                  PIC X(08)   VALUE 'BILRATE1'.
025700     05  FILLER                  PIC X(48)   VALUE SPACES.
025800     05  FILLER                  PIC X(25)   VALUE
025900                                     'RETAIL SYSTEMS DIVISION'.
026000     05  FILLER                  PIC X(51)   VALUE SPACES.
026100      
026200 01  COLUMN-HEADINGS-LINE.
026300     05  FILLER                  PIC X(36)   VALUE 'BILL-ID'.
026400     05  FILLER                  PIC X(01)   VALUE SPACES.
026500     05  FILLER                  PIC X(10)   VALUE 'CUSTOMER'.
026600     05  FILLER                  PIC X(01)   VALUE SPACES.
026700     05  FILLER                  PIC X(03)   VALUE 'PCT'.
026800     05  FILLER                  PIC X(01)   VALUE SPACES.
026900     05  FILLER                  PIC X(13)   VALUE 'TOTAL AMOUNT'.
027000     05  FILLER                  PIC X(01)   VALUE SPACES.
027100     05  FILLER                  PIC X(13)   VALUE 'TOTAL DISCT'.
027200     05  FILLER                  PIC X(01)   VALUE SPACES.
027300     05  FILLER                  PIC X(13)   VALUE 'NET PAYABLE'.
027400     05  FILLER                  PIC X(39)   VALUE SPACES.
027500      
027600 01  DETAIL-LINE.
027700     05  O-BILL-ID               PIC X(36).
027800     05  FILLER                  PIC X(01)   VALUE SPACES.
027900     05  O-CUSTOMER-ID           PIC X(10).
028000     05  FILLER                  PIC X(01)   VALUE SPACES.
028100     05  O-PCT-RATE              PIC 999.
028200     05  FILLER                  PIC X(01)   VALUE SPACES.
028300     05  O-TOTAL-AMOUNT          PIC ZZ,ZZZ,ZZ9.99.
028400     05  FILLER                  PIC X(01)   VALUE SPACES.
028500     05  O-TOTAL-DISCOUNT        PIC ZZ,ZZZ,ZZ9.99.
028600     05  FILLER                  PIC X(01)   VALUE SPACES.
028700     05  O-NET-PAYABLE           PIC ZZ,ZZZ,ZZ9.99.
028800     05  FILLER                  PIC X(39)   VALUE SPACES.
028900      
029000 01  GRAND-TOTAL-HEADING-LINE.
029100     05  FILLER                  PIC X(30)   VALUE
029200                                     'BATCH CONTROL TOTALS:'.
029300     05  FILLER                  PIC X(102)  VALUE SPACES.
029400      
029500 01  GRAND-TOTAL-LINE-1.
029600     05  FILLER                  PIC X(30)   VALUE
029700                                     'BILLS PROCESSED . . . . .'.
029800     05  O-GT-BILLS-PROCESSED    PIC Z,ZZZ,ZZ9.
029900     05  FILLER                  PIC X(94)   VALUE SPACES.
030000      
030100 01  GRAND-TOTAL-LINE-2.
030200     05  FILLER                  PIC X(30)   VALUE
030300                                     'BILLS REJECTED  . . . . .'.
030400     05  O-GT-BILLS-REJECTED     PIC Z,ZZZ,ZZ9.
030500     05  FILLER                  PIC X(94)   VALUE SPACES.
030600      
030700 01  GRAND-TOTAL-LINE-3.
030800     05  FILLER                  PIC X(30)   VALUE
030900                                     'TOTAL AMOUNT . . . . . . .'.
031000     05  O-GT-TOTAL-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99.
031100     05  FILLER                  PIC X(86)   VALUE SPACES.
031200      
031300 01  GRAND-TOTAL-LINE-4.
031400     05  FILLER                  PIC X(30)   VALUE
031500                                     'TOTAL DISCOUNT . . . . . .'.
031600     05  O-GT-TOTAL-DISCOUNT     PIC Z,ZZZ,ZZZ,ZZ9.99.
031700     05  FILLER                  PIC X(86)   VALUE SPACES.
031800      
031900 01  GRAND-TOTAL-LINE-5.
032000     05  FILLER                  PIC X(30)   VALUE
032100                                     'NET PAYABLE  . . . . . . .'.
032200     05  O-GT-NET-PAYABLE        PIC Z,ZZZ,ZZZ,ZZ9.99.
032300     05  FILLER                  PIC X(86)   VALUE SPACES.
032400      
032500 01  BLANK-LINE                  PIC X(132)  VALUE SPACES.
032600      
032700 PROCEDURE DIVISION.
032800 0000-MAIN.
032900     PERFORM 1000-INIT.
033000     PERFORM 2000-MAINLINE
033100         UNTIL MORE-RECS = 'NO '.
033200     PERFORM 3000-CLOSING.
033300     STOP RUN.
033400      
033500 1000-INIT.
033600     OPEN INPUT  CUSTOMER-MASTER.
033700     OPEN INPUT  BILL-HEADER-FILE.
033800     OPEN OUTPUT BILL-OUTPUT-FILE.
033900     OPEN OUTPUT PRTOUT.
034000      
034100     PERFORM 9300-GET-RUN-DATE.
034200     MOVE RUN-MM8  TO O-MM.
034300     MOVE RUN-DD8  TO O-DD.
034400     MOVE RUN-CCYY TO O-CCYY.
034500      
034600     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-X.
034700      
034800     PERFORM 9000-READ-BILL.
034900      
035000*  LOADS THE CUSTOMER MASTER INTO CUST-TABLE.  MASTER RECORDS  *
035100*  THAT FAIL VALIDATION ARE NOT LOADED -- ANY BILL AGAINST     *
035200*  SUCH A CUSTOMER-ID WILL LATER FAIL THE "CUSTOMER NOT FOUND" *
035300*  TEST AND BE REJECTED (SEE 2110-FIND-CUSTOMER).              *
035400 1100-LOAD-CUSTOMERS.
035500     MOVE 'YES' TO MORE-RECS.
035600     READ CUSTOMER-MASTER
035700         AT END
035800             MOVE 'NO ' TO MORE-RECS.
035900      
036000     PERFORM 1110-LOAD-ONE-CUSTOMER THRU 1110-X
036100         UNTIL MORE-RECS = 'NO '.
036200      
036300     MOVE 'YES' TO MORE-RECS.
036400 1100-X.
036500     EXIT.
036600      
036700 1110-LOAD-ONE-CUSTOMER.
036800     PERFORM 1120-VALIDATE-CUSTOMER THRU 1120-X.
036900      
037000     IF NOT RECORD-IS-INVALID
037100         AND CT-CUSTOMER-COUNT < CT-MAX-CUSTOMERS
037200         ADD 1 TO CT-CUSTOMER-COUNT
037300         MOVE CM-CUSTOMER-ID
037400             TO CT-CUSTOMER-ID (CT-CUSTOMER-COUNT)
037500         MOVE CM-EXPLICIT-TYPE
037600             TO CT-EXPLICIT-TYPE (CT-CUSTOMER-COUNT)
037700         MOVE CM-REG-DATE-NUM
037800             TO CT-REG-DATE-NUM (CT-CUSTOMER-COUNT).
037900      
038000     READ CUSTOMER-MASTER
038100         AT END
038200             MOVE 'NO ' TO MORE-RECS.
038300 1110-X.
038400     EXIT.
038500      
038600*  CUSTOMER-MASTER RECORD VALIDATION (LOAD TIME).              *
038700 1120-VALIDATE-CUSTOMER.
038800     MOVE 'NO ' TO ERR-SW.
038900      
039000     IF CM-CUSTOMER-ID = SPACES
039100         MOVE 'YES' TO ERR-SW
039200         GO TO 1120-X.
039300      
039400     IF CM-EXPLICIT-TYPE NOT = 'EMPLOYEE  '
039500         AND CM-EXPLICIT-TYPE NOT = 'AFFILIATE '
039600         AND CM-EXPLICIT-TYPE NOT = 'REGULAR   '
039700         MOVE 'YES' TO ERR-SW
039800         GO TO 1120-X.
039900      
040000     IF CM-REG-DATE-NUM > RUN-DATE-8-NUM
040100         MOVE 'YES' TO ERR-SW
040200         GO TO 1120-X.
040300 1120-X.
040400     EXIT.
040500      
040600*  MAIN PROCESSING LOOP -- ONE ITERATION PER BILL.             *
040700 2000-MAINLINE.
040800     PERFORM 2100-VALIDATE-BILL THRU 2100-X.
040900      
041000     IF NOT RECORD-IS-INVALID
041100         PERFORM 2300-CALC-ITEMS THRU 2300-X
041200         PERFORM 2500-CALC-DISCOUNT THRU 2500-X
041300         IF NOT RECORD-IS-INVALID
041400             PERFORM 2600-WRITE-REGISTER-DETAIL
041500             PERFORM 2700-BUILD-OUTPUT-RECORD
041600             PERFORM 2800-ADD-CONTROLS
041700             ADD 1 TO C-BILLS-PROCESSED
041800         ELSE
041900             PERFORM 2900-REJECT-BILL
042000     ELSE
042100         PERFORM 2900-REJECT-BILL.
042200      
042300     PERFORM 9000-READ-BILL.
042400      
042500*  VALIDATES THE BILL HEADER AND EVERY ITEM ON IT.  ANY        *
042600*  FAILURE REJECTS THE WHOLE BILL -- NO PARTIAL BILLS.         *
042700 2100-VALIDATE-BILL.
042800     MOVE 'NO ' TO ERR-SW.
042900      
043000     IF BH-CUSTOMER-ID = SPACES
043100         MOVE 'YES' TO ERR-SW
043200         GO TO 2100-X.
043300      
043400     IF BH-ITEM-COUNT < 1
043500         MOVE 'YES' TO ERR-SW
043600         GO TO 2100-X.
043700      
043800     PERFORM 2110-FIND-CUSTOMER THRU 2110-X.
043900     IF NOT CUSTOMER-WAS-FOUND
044000         MOVE 'YES' TO ERR-SW
044100         GO TO 2100-X.
044200      
044300     PERFORM 2120-CLASSIFY-CUSTOMER THRU 2120-X.
044400      
044500     PERFORM 2200-VALIDATE-ITEMS THRU 2200-X
044600         VARYING SUB-BI FROM 1 BY 1
044700             UNTIL SUB-BI > BH-ITEM-COUNT
044800                 OR RECORD-IS-INVALID.
044900 2100-X.
045000     EXIT.
045100      
045200*  LOOKS UP BH-CUSTOMER-ID IN THE IN-MEMORY CUSTOMER TABLE.    *
045300 2110-FIND-CUSTOMER.
045400     PERFORM
045500         VARYING SUB-CT FROM 1 BY 1
045600             UNTIL SUB-CT > CT-CUSTOMER-COUNT
045700                 OR CT-CUSTOMER-ID (SUB-CT) = BH-CUSTOMER-ID.
045800      
045900     IF SUB-CT > CT-CUSTOMER-COUNT
046000         MOVE 'N' TO CUSTOMER-FOUND-SW
046100     ELSE
046200         MOVE 'Y' TO CUSTOMER-FOUND-SW.
046300 2110-X.
046400     EXIT.
046500      
046600*  DERIVES THE CUSTOMER'S EFFECTIVE TYPE AND LOOKS UP THE      *
046700*  DISCOUNT PERCENTAGE THAT GOES WITH IT.  SUB-CT STILL        *
046800*  POINTS AT THE MATCHING ENTRY LEFT BY 2110-FIND-CUSTOMER.    *
046900 2120-CLASSIFY-CUSTOMER.
047000     IF CT-EXPLICIT-TYPE (SUB-CT) = 'EMPLOYEE  '
047100         MOVE 'E' TO EFFECTIVE-TYPE-CODE
047200     ELSE
047300         IF CT-EXPLICIT-TYPE (SUB-CT) = 'AFFILIATE '
047400             MOVE 'A' TO EFFECTIVE-TYPE-CODE
047500         ELSE
047600             PERFORM 2130-CALC-TENURE-YEARS THRU 2130-X
047700             IF TENURE-YEARS NOT < 2
047800                 MOVE 'L' TO EFFECTIVE-TYPE-CODE
047900             ELSE
048000                 MOVE 'R' TO EFFECTIVE-TYPE-CODE.
048100      
048200     PERFORM
048300         VARYING SUB-DISC FROM 1 BY 1
048400             UNTIL SUB-DISC > 4
048500                 OR DISC-TYPE-CODE (SUB-DISC) =
048600                     EFFECTIVE-TYPE-CODE.
048700      
048800     MOVE DISC-PCT-RATE (SUB-DISC) TO DISCOUNT-PCT-RATE.
048900 2120-X.
049000     EXIT.
049100      
049200*  WHOLE-YEARS TENURE, CALENDAR/ANNIVERSARY AWARE (CR-2217).   *  CAP2217
049300*  A YEAR ONLY COUNTS ONCE THE REGISTRATION MONTH-AND-DAY      *
049400*  ANNIVERSARY HAS PASSED IN THE RUN YEAR.                     *
049500 2130-CALC-TENURE-YEARS.
049600     SUBTRACT CT-REG-CCYY (SUB-CT) FROM RUN-CCYY
049700         GIVING TENURE-YEARS.
049800      
049900     IF CT-REG-MM (SUB-CT) > RUN-MM8
050000         SUBTRACT 1 FROM TENURE-YEARS
050100     ELSE
050200         IF CT-REG-MM (SUB-CT) = RUN-MM8
050300             AND CT-REG-DD (SUB-CT) > RUN-DD8
050400             SUBTRACT 1 FROM TENURE-YEARS.
050500 2130-X.
050600     EXIT.
050700      
050800*  VALIDATES ONE LINE ITEM.  INVOKED ONCE PER OCCURRENCE BY    *
050900*  THE PERFORM ... VARYING IN 2100-VALIDATE-BILL.              *
051000 2200-VALIDATE-ITEMS.
051100     IF BH-ITEM-NAME (SUB-BI) = SPACES
051200         MOVE 'YES' TO ERR-SW
051300         GO TO 2200-X.
051400      
051500     IF BH-ITEM-CATEGORY-CODE (SUB-BI) NOT = 'GROCERY     '
051600         AND BH-ITEM-CATEGORY-CODE (SUB-BI) NOT = 'ELECTRONICS '
051700         AND BH-ITEM-CATEGORY-CODE (SUB-BI) NOT = 'CLOTHING    '
051800         AND BH-ITEM-CATEGORY-CODE (SUB-BI) NOT = 'HOME_GOODS  '
051900         AND BH-ITEM-CATEGORY-CODE (SUB-BI) NOT = 'OTHER       '
052000         MOVE 'YES' TO ERR-SW
052100         GO TO 2200-X.
052200      
052300     IF BH-ITEM-UNIT-PRICE (SUB-BI) NOT > 0
052400         MOVE 'YES' TO ERR-SW
052500         GO TO 2200-X.
052600      
052700     IF BH-ITEM-QUANTITY (SUB-BI) NOT > 0
052800         MOVE 'YES' TO ERR-SW
052900         GO TO 2200-X.
053000 2200-X.
053100     EXIT.
053200      
053300*  ACCUMULATES TOTAL-AMOUNT AND PCT-ELIGIBLE-AMOUNT ACROSS     *
053400*  ALL LINE ITEMS ON THE BILL.                                 *
053500 2300-CALC-ITEMS.
053600     MOVE 0 TO TOTAL-AMOUNT.
053700     MOVE 0 TO PCT-ELIGIBLE-AMOUNT.
053800      
053900     PERFORM 2310-CALC-ONE-ITEM
054000         VARYING SUB-BI FROM 1 BY 1
054100             UNTIL SUB-BI > BH-ITEM-COUNT.
054200 2300-X.
054300     EXIT.
054400      
054500 2310-CALC-ONE-ITEM.
054600     COMPUTE LINE-TOTAL ROUNDED =
054700         BH-ITEM-UNIT-PRICE (SUB-BI) * BH-ITEM-QUANTITY (SUB-BI).
054800      
054900     ADD LINE-TOTAL TO TOTAL-AMOUNT.
055000      
055100     PERFORM 2320-CATEGORY-LOOKUP THRU 2320-X.
055200     IF CAT-IS-ELIGIBLE (SUB-CAT)
055300         ADD LINE-TOTAL TO PCT-ELIGIBLE-AMOUNT.
055400      
055500*  FINDS THE ITEM CATEGORY TABLE ENTRY FOR BH-ITEM (SUB-BI).   *
055600 2320-CATEGORY-LOOKUP.
055700     PERFORM
055800         VARYING SUB-CAT FROM 1 BY 1
055900             UNTIL SUB-CAT > 5
056000                 OR CAT-CODE (SUB-CAT) =
056100                     BH-ITEM-CATEGORY-CODE (SUB-BI).
056200 2320-X.
056300     EXIT.
056400      
056500*  BILL-LEVEL DISCOUNT CALCULATION.  RUNS EXACTLY ONCE PER     *
056600*  BILL -- THE RESULT IS NOT RECOMPUTED ANYWHERE ELSE.         *
056700 2500-CALC-DISCOUNT.
056800     MOVE 'NO ' TO ERR-SW.
056900      
057000     PERFORM 2510-CALC-PERCENTAGE-DISCOUNT THRU 2510-X.
057100      
057200     SUBTRACT PCT-DISCOUNT-AMT FROM TOTAL-AMOUNT
057300         GIVING AMT-AFTER-PCT-DISC.
057400     IF AMT-AFTER-PCT-DISC < 0
057500         PERFORM 9900-ABEND-NEGATIVE
057600         GO TO 2500-X.
057700      
057800     PERFORM 2520-CALC-BILL-DISCOUNT THRU 2520-X.
057900      
058000     ADD PCT-DISCOUNT-AMT BILL-DISCOUNT-AMT
058100         GIVING TOTAL-DISCOUNT-AMT.
058200      
058300     SUBTRACT TOTAL-DISCOUNT-AMT FROM TOTAL-AMOUNT
058400         GIVING NET-PAYABLE-AMT.
058500     IF NET-PAYABLE-AMT < 0
058600         PERFORM 9900-ABEND-NEGATIVE.
058700 2500-X.
058800     EXIT.
058900      
059000*  PERCENTAGE-DISCOUNT-FACTOR IS ROUNDED TO 4 DECIMALS FIRST,  *
059100*  THEN THE DISCOUNT AMOUNT IS ROUNDED TO 2 DECIMALS.  TWO     *
059200*  SEPARATE COMPUTE STATEMENTS ARE USED SO BOTH ROUNDINGS      *
059300*  ACTUALLY HAPPEN, NOT JUST THE LAST ONE.                     *
059400 2510-CALC-PERCENTAGE-DISCOUNT.
059500     IF DISCOUNT-PCT-RATE = 0
059600         MOVE 0 TO PCT-DISCOUNT-AMT
059700         GO TO 2510-X.
059800      
059900     COMPUTE DISCOUNT-FACTOR ROUNDED =
060000         DISCOUNT-PCT-RATE / 100.
060100      
060200     COMPUTE PCT-DISCOUNT-AMT ROUNDED =
060300         PCT-ELIGIBLE-AMOUNT * DISCOUNT-FACTOR.
060400 2510-X.
060500     EXIT.
060600      
060700*  FLAT BILL-BASED DISCOUNT -- 5.00 PER FULL 100.00 OF THE     *
060800*  POST-PERCENTAGE-DISCOUNT AMOUNT.  THE DIVIDE BELOW          *
060900*  TRUNCATES (NO ROUNDED) SO PART-HUNDREDS DO NOT COUNT.       *
061000 2520-CALC-BILL-DISCOUNT.
061100     DIVIDE AMT-AFTER-PCT-DISC BY 100
061200         GIVING HUNDREDS-COUNT.
061300      
061400     COMPUTE BILL-DISCOUNT-AMT = HUNDREDS-COUNT * 5.
061500 2520-X.
061600     EXIT.
061700      
061800*  PRINTS ONE BILL-REGISTER DETAIL LINE.                       *
061900 2600-WRITE-REGISTER-DETAIL.
062000     ADD 1 TO C-LINE-CTR.
062100     IF C-LINE-CTR > C-LINES-PER-PAGE
062200         PERFORM 9100-HEADINGS.
062300      
062400     MOVE BH-BILL-ID           TO O-BILL-ID.
062500     MOVE BH-CUSTOMER-ID       TO O-CUSTOMER-ID.
062600     MOVE DISCOUNT-PCT-RATE  TO O-PCT-RATE.
062700     MOVE TOTAL-AMOUNT       TO O-TOTAL-AMOUNT.
062800     MOVE TOTAL-DISCOUNT-AMT TO O-TOTAL-DISCOUNT.
062900     MOVE NET-PAYABLE-AMT    TO O-NET-PAYABLE.
063000      
063100     MOVE ' ' TO PR-CARRIAGE-CONTROL.
063200     MOVE DETAIL-LINE TO PR-PRINT-LINE.
063300     WRITE PRTLINE.
063400      
063500*  BUILDS AND WRITES THE RATED-BILL OUTPUT RECORD.              *
063600 2700-BUILD-OUTPUT-RECORD.
063700     MOVE BH-BILL-ID           TO BO-BILL-ID.
063800     MOVE BH-CUSTOMER-ID       TO BO-CUSTOMER-ID.
063900     MOVE RUN-DATE-8-NUM    TO BO-CALCULATED-DATE.
064000     MOVE TOTAL-AMOUNT       TO BO-TOTAL-AMOUNT.
064100     MOVE DISCOUNT-PCT-RATE  TO BO-PCT-DISCOUNT-RATE.
064200     MOVE PCT-DISCOUNT-AMT   TO BO-PCT-DISCOUNT-AMT.
064300     MOVE BILL-DISCOUNT-AMT  TO BO-BILL-DISCOUNT-AMT.
064400     MOVE TOTAL-DISCOUNT-AMT TO BO-TOTAL-DISCOUNT-AMT.
064500     MOVE NET-PAYABLE-AMT    TO BO-NET-PAYABLE-AMT.
064600      
064700     WRITE BO-RECORD.
064800      
064900*  ADDS THIS BILL'S RESULTS INTO THE RUN CONTROL TOTALS.        *
065000 2800-ADD-CONTROLS.
065100     ADD TOTAL-AMOUNT       TO RT-TOTAL-AMOUNT.
065200     ADD TOTAL-DISCOUNT-AMT TO RT-TOTAL-DISCOUNT-AMT.
065300     ADD NET-PAYABLE-AMT    TO RT-NET-PAYABLE-AMT.
065400      
065500*  BILL FAILED VALIDATION -- COUNT ONLY.  NO OUTPUT RECORD,     *
065600*  NO REGISTER DETAIL LINE (PR-2004).                           * CAP2004
065700 2900-REJECT-BILL.
065800     ADD 1 TO C-BILLS-REJECTED.
065900      
066000*  END-OF-RUN CONTROL TOTALS (PR-3098, CR-3340).                * DLK3098
066100 3000-CLOSING.
066200     IF C-PCTR = 0
066300         PERFORM 9100-HEADINGS.
066400      
066500     MOVE ' ' TO PR-CARRIAGE-CONTROL.
066600     MOVE GRAND-TOTAL-HEADING-LINE TO PR-PRINT-LINE.
066700     WRITE PRTLINE.
066800     MOVE ' ' TO PR-CARRIAGE-CONTROL.
066900     MOVE BLANK-LINE TO PR-PRINT-LINE.
067000     WRITE PRTLINE.
067100      
067200     MOVE C-BILLS-PROCESSED TO O-GT-BILLS-PROCESSED.
067300     MOVE ' ' TO PR-CARRIAGE-CONTROL.
067400     MOVE GRAND-TOTAL-LINE-1 TO PR-PRINT-LINE.
067500     WRITE PRTLINE.
067600      
067700     MOVE C-BILLS-REJECTED TO O-GT-BILLS-REJECTED.
067800     MOVE ' ' TO PR-CARRIAGE-CONTROL.
067900     MOVE GRAND-TOTAL-LINE-2 TO PR-PRINT-LINE.
068000     WRITE PRTLINE.
068100      
068200     MOVE RT-TOTAL-AMOUNT TO O-GT-TOTAL-AMOUNT.
068300     MOVE ' ' TO PR-CARRIAGE-CONTROL.
068400     MOVE GRAND-TOTAL-LINE-3 TO PR-PRINT-LINE.
068500     WRITE PRTLINE.
068600      
068700     MOVE RT-TOTAL-DISCOUNT-AMT TO O-GT-TOTAL-DISCOUNT.
068800     MOVE ' ' TO PR-CARRIAGE-CONTROL.
068900     MOVE GRAND-TOTAL-LINE-4 TO PR-PRINT-LINE.
069000     WRITE PRTLINE.
069100      
069200     MOVE RT-NET-PAYABLE-AMT TO O-GT-NET-PAYABLE.
069300     MOVE ' ' TO PR-CARRIAGE-CONTROL.
069400     MOVE GRAND-TOTAL-LINE-5 TO PR-PRINT-LINE.
069500     WRITE PRTLINE.
069600      
069700     CLOSE CUSTOMER-MASTER.
069800     CLOSE BILL-HEADER-FILE.
069900     CLOSE BILL-OUTPUT-FILE.
070000     CLOSE PRTOUT.
070100      
070200 9000-READ-BILL.
070300     READ BILL-HEADER-FILE
070400         AT END
070500             MOVE 'NO ' TO MORE-RECS.
070600      
070700*  REGISTER PAGE HEADINGS.  C-LINE-CTR IS RESET SO THE NEXT     *
070800*  DETAIL LINE FALLS UNDER A FRESH HEADING.                     *
070900 9100-HEADINGS.
071000     ADD 1 TO C-PCTR.
071100     MOVE C-PCTR TO O-PCTR.
071200      
071300     MOVE '1' TO PR-CARRIAGE-CONTROL.
071400     MOVE COMPANY-TITLE-LINE TO PR-PRINT-LINE.
071500     WRITE PRTLINE.
071600      
071700     MOVE ' ' TO PR-CARRIAGE-CONTROL.
071800     MOVE DIVISION-LINE TO PR-PRINT-LINE.
071900     WRITE PRTLINE.
072000      
072100     MOVE ' ' TO PR-CARRIAGE-CONTROL.
072200     MOVE BLANK-LINE TO PR-PRINT-LINE.
072300     WRITE PRTLINE.
072400      
072500     MOVE ' ' TO PR-CARRIAGE-CONTROL.
072600     MOVE COLUMN-HEADINGS-LINE TO PR-PRINT-LINE.
072700     WRITE PRTLINE.
072800      
072900     MOVE 4 TO C-LINE-CTR.
073000      
073100*  Y2K-0231 -- ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  A     *  WGPY2K1
073200*  YY BELOW 50 IS WINDOWED TO 20YY, OTHERWISE 19YY.  THE       *
073300*  6-DIGIT AND 8-DIGIT FORMS ARE BOTH KEPT SO OLDER CODE       *
073400*  THAT STILL WANTS RUN-DATE-6 CONTINUES TO WORK.           *
073500 9300-GET-RUN-DATE.
073600     ACCEPT RUN-DATE-6 FROM DATE.
073700      
073800     MOVE RUN-MM TO RUN-MM8.
073900     MOVE RUN-DD TO RUN-DD8.
074000      
074100     IF RUN-YY < 50
074200         COMPUTE RUN-CCYY = 2000 + RUN-YY
074300     ELSE
074400         COMPUTE RUN-CCYY = 1900 + RUN-YY.
074500      
074600*  A MONEY SUBTRACTION THAT WOULD HAVE GONE NEGATIVE.  THIS    *
074700*  SHOULD NEVER FIRE GIVEN VALID INPUT (PCT-ELIGIBLE-AMOUNT    *
074800*  CAN NEVER EXCEED TOTAL-AMOUNT) -- IT IS A SAFETY NET, NOT   *
074900*  AN EXPECTED PATH.  THE BILL, NOT THE WHOLE RUN, IS THE      *
075000*  UNIT OF WORK THAT GETS ABENDED.                             *
075100 9900-ABEND-NEGATIVE.
075200     DISPLAY 'BILRATE1 - NEGATIVE AMOUNT ON BILL ' BH-BILL-ID.
075300     MOVE 'YES' TO ERR-SW.
